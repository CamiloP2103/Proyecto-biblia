000010*                                                                         
000020*    COPY NORMAL                                                          
000030*    TABELAS DE CONVERSAO DE CARACTERES PARA A NORMALIZACAO               
000040*    DE PALAVRAS (VER PARAGRAFO NORMALIZAR-PALAVRA EM                     
000050*    BIBCARGA E EM BIBCONS).  SO DADOS -- NENHUMA LOGICA DE               
000060*    PROCEDURE DIVISION FICA NESTE MEMBRO.                                
000070*                                                                         
000080*    01/1994  VLN  CH-0079  PRIMEIRA VERSAO DA TABELA                     
000090*                                                                         
000100*    MAIUSCULAS / MINUSCULAS (INSPECT CONVERTING)                         
000110*                                                                         
000120     01  TAB-LETRAS-MAI-CPY   PIC X(26) VALUE                             
000130         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
000140     01  TAB-LETRAS-MIN-CPY   PIC X(26) VALUE                             
000150         "abcdefghijklmnopqrstuvwxyz".                                    
000160*                                                                         
000170*    VOGAIS ACENTUADAS E N-TIL / FORMA SEM ACENTO                         
000180*    (CARACTERES DE UM SO BYTE NA TABELA DO SHOP)                         
000190*                                                                         
000200     01  TAB-ACENTOS-CPY      PIC X(21) VALUE                             
000210         "áàäâéèëêíìïîóòöôúùüûñ".                                         
000220     01  TAB-SEMACENTO-CPY    PIC X(21) VALUE                             
000230         "aaaaeeeeiiiioooouuuun".                                         
