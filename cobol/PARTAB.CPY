000010*                                                                         
000020*    COPY PARTAB                                                          
000030*    LAYOUT DO EXTRATO DE PARRAFOS.  UM REGISTRO POR                      
000040*    PARRAFO, NA ORDEM DE CHEGADA NO TEXTO (PARTAB-NUM                    
000050*    1..N), GRAVADO POR BIBCARGA E RELIDO POR BIBCONS PARA                
000060*    A OPCAO DE CONSULTA "P".  A CONTAGEM POR LETRA INICIAL               
000070*    (26 POSICOES, A A Z) EVITA RELER O TEXTO ORIGINAL NA                 
000080*    HORA DA CONSULTA.                                                    
000090*                                                                         
000100*    01/1994  VLN  CH-0079  PRIMEIRA VERSAO DO LAYOUT                     
000110*                                                                         
000120     01  PARTAB-REG.                                                      
000130         05  PARTAB-NUM           PIC 9(04).                              
000140         05  PARTAB-PALAVRAS      PIC 9(06).                              
000150         05  PARTAB-LETRAS.                                               
000160             10  PARTAB-LETRA-CONT                                        
000170                     OCCURS 26 TIMES                                      
000180                     PIC 9(04).                                           
000190         05  FILLER               PIC X(04).                              
