000010*                                                                         
000020*    COPY PALTAB                                                          
000030*    LAYOUT DO EXTRATO DE PALAVRAS (TABELA ORDENADA GRAVADA               
000040*    POR BIBCARGA E RELIDA POR BIBCONS).  UM REGISTRO "D"                 
000050*    POR PALAVRA DISTINTA, EM ORDEM ALFABETICA, MAIS UM                   
000060*    REGISTRO "T" NO FIM COM OS TOTAIS DE CONTROLE (PALAVRA               
000070*    MAIS REPETIDA E TOTAL GERAL DE PALAVRAS COM REPETICAO).              
000080*                                                                         
000090*    01/1994  VLN  CH-0079  PRIMEIRA VERSAO DO LAYOUT                     
000100*                                                                         
000110     01  PALTAB-REG.                                                      
000120         05  PALTAB-TIPO          PIC X(01).                              
000130             88  PALTAB-DETALHE       VALUE "D".                          
000140             88  PALTAB-FINAL         VALUE "T".                          
000150         05  PALTAB-PALAVRA       PIC X(30).                              
000160         05  PALTAB-CONTADOR      PIC 9(07).                              
000170*                                                                         
000180*    SO PREENCHIDOS NO REGISTRO "T" -- PALAVRA MAIS                       
000190*    REPETIDA JA VEM EM PALTAB-PALAVRA/PALTAB-CONTADOR                    
000200*                                                                         
000210         05  PALTAB-TOTAL-GERAL   PIC 9(07).                              
000220         05  FILLER               PIC X(03).                              
