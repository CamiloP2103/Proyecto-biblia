000010     IDENTIFICATION DIVISION.                                             
000020     PROGRAM-ID. BIBCARGA.                                                
000030     AUTHOR. VERA LUCIA NUNES.                                            
000040     INSTALLATION. SETOR DE PROCESSAMENTO DE DADOS.                       
000050     DATE-WRITTEN. 01/1994.                                               
000060     DATE-COMPILED.                                                       
000070     SECURITY. USO INTERNO - ANALISE DE TEXTOS.                           
000080*                                                                         
000090*    CARGA DO TEXTO (BIBLIA OU OUTRO DOCUMENTO GRANDE) -- MONTA           
000100*    AS TABELAS DE PALAVRAS E DE PARRAFOS EM MEMORIA E GRAVA OS           
000110*    DOIS EXTRATOS PARA O BIBCONS RELER NA HORA DA CONSULTA.              
000120*                                                                         
000130*    HISTORICO DE ALTERACOES                                              
000140*    -----------------------                                              
000150*    01/1994 VLN CH-0079 VERSAO INICIAL DO PROGRAMA DE CARGA              
000160*    02/1994 VLN CH-0084 TABELA DE ACENTOS - INCLUIDO N-TIL               
000170*    04/1994 RSF CH-0102 INCLUIDA GERACAO DO TEXTO LIMPO                  
000180*    06/1994 RSF CH-0110 CORRIGIDO PARRAFO EM BRANCO NO FIM               
000190*    09/1994 VLN CH-0125 TABELA DE PALAVRAS AMPLIADA P/ 20000             
000200*    11/1994 MAB CH-0139 INCLUIDA CHAVE UPSI-0 (TEXTO LIMPO)              
000210*    02/1995 MAB CH-0151 BUSCA BINARIA - FALTAVA TABELA VAZIA             
000220*    05/1995 VLN CH-0168 INCLUIDO REGISTRO TRAILER NO EXTRATO             
000230*    08/1995 RSF CH-0180 AJUSTE NA CONTAGEM POR LETRA INICIAL             
000240*    01/1996 MAB CH-0203 CORRIGIDO ESTOURO DA TAB. PARRAFOS               
000250*    07/1996 VLN CH-0221 LIMPEZA DE LINHA - DIGITO NAO SOME               
000260*    03/1997 RSF CH-0244 VALIDACAO DE STATUS NA ABERTURA                  
000270*    11/1997 MAB CH-0260 NOMES DE ARQUIVO PADRONIZADOS P/ CONS            
000280*    06/1998 VLN CH-0281 REVISAO ANO 2000 - SEM DATA, SEM AJUSTE          
000290*    02/1999 RSF CH-0298 REVISAO ANO 2000 CONFIRMADA - OK                 
000300*    08/2000 MAB CH-0305 REVISAO POS-VIRADA - NENHUM PROBLEMA             
000310*    03/2001 RSF CH-0311 RETIRADA A CHAVE UPSI-0 (TEXTO LIMPO)            
000320*    09/2001 VLN CH-0319 LACO PRINCIPAL PASSOU A USAR GO TO               
000330*    10/2003 RSF CH-0335 REVISADO LIMITE DA TAB. PARRAFOS                 
000340     ENVIRONMENT DIVISION.                                                
000350     CONFIGURATION SECTION.                                               
000360     SPECIAL-NAMES.                                                       
000370         C01 IS TOP-OF-FORM                                               
000380         CLASS ALFA-MINUSCULA IS "a" THRU "z".                            
000390     INPUT-OUTPUT SECTION.                                                
000400     FILE-CONTROL.                                                        
000410*                                                                         
000420*    ARQUIVO DE ENTRADA -- TEXTO A ANALISAR, 132 COLUNAS.                 
000430         SELECT ARQ-TEXTO ASSIGN TO TEXTO-ENT                             
000440         ORGANIZATION IS LINE SEQUENTIAL                                  
000450         FILE STATUS IS ESTADO-TEXTO.                                     
000460*                                                                         
000470*    TEXTO LIMPO (U4), SEMPRE GERADO (CH-0311).                           
000480         SELECT ARQ-LIMPO ASSIGN TO TEXTO-LIMPO                           
000490         ORGANIZATION IS LINE SEQUENTIAL                                  
000500         FILE STATUS IS ESTADO-LIMPO.                                     
000510         SELECT ARQ-PALAVRAS ASSIGN TO PALAVRAS-EXT                       
000520         ORGANIZATION IS LINE SEQUENTIAL                                  
000530         FILE STATUS IS ESTADO-PALAV.                                     
000540         SELECT ARQ-PARAGRAF ASSIGN TO PARRAFOS-EXT                       
000550         ORGANIZATION IS LINE SEQUENTIAL                                  
000560         FILE STATUS IS ESTADO-PARAG.                                     
000570     DATA DIVISION.                                                       
000580     FILE SECTION.                                                        
000590     FD  ARQ-TEXTO                                                        
000600         LABEL RECORD IS STANDARD                                         
000610         DATA RECORD IS REG-TEXTO.                                        
000620     01  REG-TEXTO                   PIC X(132).                          
000630     FD  ARQ-LIMPO                                                        
000640         LABEL RECORD IS STANDARD                                         
000650         DATA RECORD IS REG-LIMPO.                                        
000660     01  REG-LIMPO                   PIC X(132).                          
000670     FD  ARQ-PALAVRAS                                                     
000680         LABEL RECORD IS STANDARD                                         
000690         DATA RECORD IS PALTAB-REG.                                       
000700         COPY PALTAB.                                                     
000710     FD  ARQ-PARAGRAF                                                     
000720         LABEL RECORD IS STANDARD                                         
000730         DATA RECORD IS PARTAB-REG.                                       
000740         COPY PARTAB.                                                     
000750     WORKING-STORAGE SECTION.                                             
000760*                                                                         
000770*    STATUS DOS ARQUIVOS -- CONFERIDOS NA ABERTURA (CH-0244)              
000780     77  ESTADO-TEXTO             PIC X(02).                              
000790     77  ESTADO-LIMPO             PIC X(02).                              
000800     77  ESTADO-PALAV             PIC X(02).                              
000810     77  ESTADO-PARAG             PIC X(02).                              
000820     77  TOTAL-PALAVRAS-WS   PIC 9(07) COMP VALUE ZERO.                   
000830     77  QTD-PALAVRAS-WS     PIC 9(05) COMP VALUE ZERO.                   
000840     77  MAX-CONTADOR-WS     PIC 9(07) COMP VALUE ZERO.                   
000850     77  MAX-PALAVRA-WS      PIC X(30)      VALUE SPACES.                 
000860     77  NUM-PARAGRAFO-WS    PIC 9(04) COMP VALUE ZERO.                   
000870     77  PARAGRAFO-ABERTO-WS PIC X(01)      VALUE "N".                    
000880         88  PARAGRAFO-ABERTO               VALUE "S".                    
000890*                                                                         
000900*    LIMITES DAS TABELAS EM MEMORIA (CH-0125 / CH-0203 / CH-0335)         
000910     77  MAX-TAB-PALAVRAS-WS PIC 9(05) COMP VALUE 20000.                  
000920     77  MAX-TAB-PARAGRAF-WS PIC 9(04) COMP VALUE 9999.                   
000930     77  PONTEIRO-WS         PIC 9(04) COMP VALUE ZERO.                   
000940     01  TOKEN-BRUTO-REG-WS.                                              
000950         05  TOKEN-BRUTO-WS   PIC X(30) VALUE SPACES.                     
000960         05  FILLER           PIC X(02) VALUE SPACES.                     
000970     01  TOKEN-BRUTO-TAB-WS REDEFINES TOKEN-BRUTO-REG-WS.                 
000980         05  TOKEN-BRUTO-CAR-WS                                           
000990                 OCCURS 30 TIMES PIC X(01).                               
001000         05  FILLER           PIC X(02).                                  
001010     01  TOKEN-LIMPO-REG-WS.                                              
001020         05  TOKEN-LIMPO-WS   PIC X(30) VALUE SPACES.                     
001030         05  FILLER           PIC X(02) VALUE SPACES.                     
001040     01  TOKEN-LIMPO-TAB-WS REDEFINES TOKEN-LIMPO-REG-WS.                 
001050         05  TOKEN-LIMPO-CAR-WS                                           
001060                 OCCURS 30 TIMES PIC X(01).                               
001070         05  FILLER           PIC X(02).                                  
001080     77  TOKEN-TAM-WS        PIC 9(02) COMP VALUE ZERO.                   
001090     77  TOKEN-VALIDO-WS     PIC X(01)      VALUE "N".                    
001100         88  PALAVRA-VALIDA                 VALUE "S".                    
001110     77  I-WS                PIC 9(03) COMP VALUE ZERO.                   
001120     77  CHAR-ATUAL-WS       PIC X(01)      VALUE SPACE.                  
001130     77  BAIXO-WS            PIC 9(05) COMP VALUE ZERO.                   
001140     77  ALTO-WS             PIC 9(05) COMP VALUE ZERO.                   
001150     77  MEIO-WS             PIC 9(05) COMP VALUE ZERO.                   
001160     77  POS-INSERE-WS       PIC 9(05) COMP VALUE ZERO.                   
001170     77  POS-ATUAL-WS        PIC 9(05) COMP VALUE ZERO.                   
001180     77  ACHOU-PALAVRA-WS    PIC X(01)      VALUE "N".                    
001190         88  PALAVRA-ACHADA                 VALUE "S".                    
001200     77  K-WS                PIC 9(05) COMP VALUE ZERO.                   
001210     77  LETRA-IDX-WS        PIC 9(02) COMP VALUE ZERO.                   
001220     01  LINHA-TRAB-REG-WS.                                               
001230         05  LINHA-TRAB-WS    PIC X(132) VALUE SPACES.                    
001240         05  FILLER           PIC X(02) VALUE SPACES.                     
001250     01  LINHA-TRAB-TAB-WS REDEFINES LINHA-TRAB-REG-WS.                   
001260         05  LINHA-TRAB-CAR-WS                                            
001270                 OCCURS 132 TIMES PIC X(01).                              
001280         05  FILLER           PIC X(02).                                  
001290     77  POS-SAIDA-WS        PIC 9(04) COMP VALUE ZERO.                   
001300     77  ULTIMO-BRANCO-WS    PIC X(01)      VALUE "S".                    
001310         88  ULTIMO-FOI-BRANCO              VALUE "S".                    
001320         COPY NORMAL.                                                     
001330*                                                                         
001340*    TABELA DE PALAVRAS EM MEMORIA (U2) -- ORDEM ALFABETICA,              
001350*    BUSCA BINARIA MANUAL POR PERFORM VARYING (SEM SEARCH).               
001360     01  TAB-PALAVRAS-WS.                                                 
001370         05  TAB-PAL-ENT      OCCURS 20000 TIMES.                         
001380             10  TP-PALAVRA   PIC X(30).                                  
001390             10  TP-CONTADOR  PIC 9(07) COMP.                             
001400         05  FILLER           PIC X(01).                                  
001410*                                                                         
001420*    TABELA DE PARRAFOS EM MEMORIA (U5) -- INDICE E O NUMERO DO           
001430*    PARRAFO NA ORDEM DE CHEGADA NO TEXTO.                                
001440     01  TAB-PARAGRAFOS-WS.                                               
001450         05  TAB-PAR-ENT      OCCURS 9999 TIMES.                          
001460             10  TPR-PALAVRAS PIC 9(06) COMP.                             
001470             10  TPR-LETRA    OCCURS 26 TIMES                             
001480                               PIC 9(04) COMP.                            
001490         05  FILLER           PIC X(01).                                  
001500     PROCEDURE DIVISION.                                                  
001510*                                                                         
001520*    FLUXO PRINCIPAL (CH-0319) -- LACO DE CARGA-030 E GO TO.              
001530     INICIO-010.                                                          
001540         OPEN INPUT ARQ-TEXTO.                                            
001550         IF ESTADO-TEXTO NOT = "00"                                       
001560             DISPLAY "BIBCARGA - ERRO AO ABRIR TEXTO "                    
001570                     ESTADO-TEXTO                                         
001580             STOP RUN                                                     
001590         END-IF.                                                          
001600         OPEN OUTPUT ARQ-PALAVRAS.                                        
001610         OPEN OUTPUT ARQ-PARAGRAF.                                        
001620         OPEN OUTPUT ARQ-LIMPO.                                           
001630         READ ARQ-TEXTO                                                   
001640             AT END                                                       
001650                 GO TO ENCERRAR-150                                       
001660         END-READ.                                                        
001670     CARGA-030.                                                           
001680         IF REG-TEXTO = SPACES                                            
001690             PERFORM FECHAR-PARAGRAFO-045                                 
001700         ELSE                                                             
001710             PERFORM PARTIR-LINHA-050                                     
001720         END-IF.                                                          
001730         PERFORM LIMPAR-LINHA-120.                                        
001740         READ ARQ-TEXTO                                                   
001750             AT END                                                       
001760                 GO TO ENCERRAR-150                                       
001770         END-READ.                                                        
001780         GO TO CARGA-030.                                                 
001790     FECHAR-PARAGRAFO-045.                                                
001800         MOVE "N" TO PARAGRAFO-ABERTO-WS.                                 
001810     PARTIR-LINHA-050.                                                    
001820         MOVE 1 TO PONTEIRO-WS.                                           
001830         PERFORM EXTRAIR-TOKEN-052                                        
001840                 UNTIL PONTEIRO-WS > 132.                                 
001850     EXTRAIR-TOKEN-052.                                                   
001860         MOVE SPACES TO TOKEN-BRUTO-WS.                                   
001870         UNSTRING REG-TEXTO DELIMITED BY ALL SPACE                        
001880             INTO TOKEN-BRUTO-WS                                          
001890             WITH POINTER PONTEIRO-WS                                     
001900         END-UNSTRING.                                                    
001910         IF TOKEN-BRUTO-WS NOT = SPACES                                   
001920             PERFORM NORMALIZAR-PALAVRA-060                               
001930             IF PALAVRA-VALIDA                                            
001940                 PERFORM PROCESSAR-PALAVRA-070                            
001950             END-IF                                                       
001960         END-IF.                                                          
001970*                                                                         
001980*    U1 - NORMALIZADOR / VALIDADOR DE PALAVRA.                            
001990     NORMALIZAR-PALAVRA-060.                                              
002000         MOVE SPACES TO TOKEN-LIMPO-WS.                                   
002010         MOVE ZERO TO TOKEN-TAM-WS.                                       
002020         MOVE "N" TO TOKEN-VALIDO-WS.                                     
002030         INSPECT TOKEN-BRUTO-WS CONVERTING                                
002040                 TAB-LETRAS-MAI-CPY TO TAB-LETRAS-MIN-CPY.                
002050         INSPECT TOKEN-BRUTO-WS CONVERTING                                
002060                 TAB-ACENTOS-CPY TO TAB-SEMACENTO-CPY.                    
002070         PERFORM VARIA-CARACTER-065 VARYING I-WS                          
002080                 FROM 1 BY 1 UNTIL I-WS > 30.                             
002090     VARIA-CARACTER-065.                                                  
002100         MOVE TOKEN-BRUTO-CAR-WS (I-WS) TO CHAR-ATUAL-WS.                 
002110         IF CHAR-ATUAL-WS IS ALFA-MINUSCULA                               
002120             ADD 1 TO TOKEN-TAM-WS                                        
002130             MOVE CHAR-ATUAL-WS TO                                        
002140                  TOKEN-LIMPO-CAR-WS (TOKEN-TAM-WS)                       
002150             MOVE "S" TO TOKEN-VALIDO-WS                                  
002160         END-IF.                                                          
002170*                                                                         
002180*    U2 / U5 - CONTAGEM DA PALAVRA E DO PARRAFO.                          
002190     PROCESSAR-PALAVRA-070.                                               
002200         IF NOT PARAGRAFO-ABERTO                                          
002210             ADD 1 TO NUM-PARAGRAFO-WS                                    
002220             IF NUM-PARAGRAFO-WS > MAX-TAB-PARAGRAF-WS                    
002230                 DISPLAY "BIBCARGA - TAB. PARRAFOS CHEIA"                 
002240                 STOP RUN                                                 
002250             END-IF                                                       
002260             MOVE ZERO TO TPR-PALAVRAS (NUM-PARAGRAFO-WS)                 
002270             PERFORM ZERAR-LETRAS-072 VARYING LETRA-IDX-WS                
002280                     FROM 1 BY 1 UNTIL LETRA-IDX-WS > 26                  
002290             MOVE "S" TO PARAGRAFO-ABERTO-WS                              
002300         END-IF.                                                          
002310         ADD 1 TO TOTAL-PALAVRAS-WS.                                      
002320         ADD 1 TO TPR-PALAVRAS (NUM-PARAGRAFO-WS).                        
002330         PERFORM CALC-LETRA-IDX-074.                                      
002340         ADD 1 TO TPR-LETRA (NUM-PARAGRAFO-WS LETRA-IDX-WS).              
002350         PERFORM LOCALIZAR-PALAVRA-080.                                   
002360         IF PALAVRA-ACHADA                                                
002370             ADD 1 TO TP-CONTADOR (POS-ATUAL-WS)                          
002380         ELSE                                                             
002390             IF QTD-PALAVRAS-WS = MAX-TAB-PALAVRAS-WS                     
002400                 DISPLAY "BIBCARGA - TAB. PALAVRAS CHEIA"                 
002410                 STOP RUN                                                 
002420             END-IF                                                       
002430             PERFORM INSERIR-PALAVRA-090                                  
002440         END-IF.                                                          
002450         PERFORM ATUALIZA-MAXIMA-095.                                     
002460     ZERAR-LETRAS-072.                                                    
002470         MOVE ZERO TO TPR-LETRA                                           
002480                      (NUM-PARAGRAFO-WS LETRA-IDX-WS).                    
002490     CALC-LETRA-IDX-074.                                                  
002500         MOVE TOKEN-LIMPO-CAR-WS (1) TO CHAR-ATUAL-WS.                    
002510         PERFORM ACHAR-LETRA-076 VARYING LETRA-IDX-WS                     
002520                 FROM 1 BY 1 UNTIL                                        
002530                 TAB-LETRAS-MIN-CPY (LETRA-IDX-WS:1) =                    
002540                 CHAR-ATUAL-WS.                                           
002550     ACHAR-LETRA-076.                                                     
002560         CONTINUE.                                                        
002570     LOCALIZAR-PALAVRA-080.                                               
002580         MOVE 1 TO BAIXO-WS.                                              
002590         MOVE QTD-PALAVRAS-WS TO ALTO-WS.                                 
002600         MOVE "N" TO ACHOU-PALAVRA-WS.                                    
002610         PERFORM BUSCA-LOOP-085                                           
002620                 UNTIL BAIXO-WS > ALTO-WS OR                              
002630                 PALAVRA-ACHADA.                                          
002640         IF NOT PALAVRA-ACHADA                                            
002650             MOVE BAIXO-WS TO POS-INSERE-WS                               
002660         END-IF.                                                          
002670     BUSCA-LOOP-085.                                                      
002680         COMPUTE MEIO-WS = (BAIXO-WS + ALTO-WS) / 2.                      
002690         IF TP-PALAVRA (MEIO-WS) = TOKEN-LIMPO-WS                         
002700             MOVE "S" TO ACHOU-PALAVRA-WS                                 
002710             MOVE MEIO-WS TO POS-ATUAL-WS                                 
002720         ELSE                                                             
002730             IF TP-PALAVRA (MEIO-WS) < TOKEN-LIMPO-WS                     
002740                 COMPUTE BAIXO-WS = MEIO-WS + 1                           
002750             ELSE                                                         
002760                 COMPUTE ALTO-WS = MEIO-WS - 1                            
002770             END-IF                                                       
002780         END-IF.                                                          
002790     INSERIR-PALAVRA-090.                                                 
002800         PERFORM DESLOCAR-092 VARYING K-WS                                
002810                 FROM QTD-PALAVRAS-WS BY -1                               
002820                 UNTIL K-WS < POS-INSERE-WS.                              
002830         MOVE TOKEN-LIMPO-WS TO TP-PALAVRA (POS-INSERE-WS).               
002840         MOVE 1 TO TP-CONTADOR (POS-INSERE-WS).                           
002850         ADD 1 TO QTD-PALAVRAS-WS.                                        
002860         MOVE POS-INSERE-WS TO POS-ATUAL-WS.                              
002870     DESLOCAR-092.                                                        
002880         MOVE TAB-PAL-ENT (K-WS) TO TAB-PAL-ENT (K-WS + 1).               
002890     ATUALIZA-MAXIMA-095.                                                 
002900         IF TP-CONTADOR (POS-ATUAL-WS) > MAX-CONTADOR-WS                  
002910             MOVE TP-CONTADOR (POS-ATUAL-WS) TO                           
002920                  MAX-CONTADOR-WS                                         
002930             MOVE TP-PALAVRA (POS-ATUAL-WS) TO                            
002940                  MAX-PALAVRA-WS                                          
002950         END-IF.                                                          
002960*                                                                         
002970*    U4 - LIMPEZA DA LINHA (CH-0221).                                     
002980     LIMPAR-LINHA-120.                                                    
002990         MOVE REG-TEXTO TO LINHA-TRAB-WS.                                 
003000         INSPECT LINHA-TRAB-WS CONVERTING                                 
003010                 TAB-LETRAS-MAI-CPY TO TAB-LETRAS-MIN-CPY.                
003020         INSPECT LINHA-TRAB-WS CONVERTING                                 
003030                 TAB-ACENTOS-CPY TO TAB-SEMACENTO-CPY.                    
003040         MOVE SPACES TO REG-LIMPO.                                        
003050         MOVE ZERO TO POS-SAIDA-WS.                                       
003060         MOVE "S" TO ULTIMO-BRANCO-WS.                                    
003070         PERFORM VARIA-LIMPEZA-122 VARYING I-WS                           
003080                 FROM 1 BY 1 UNTIL I-WS > 132.                            
003090         IF POS-SAIDA-WS > 0 AND ULTIMO-FOI-BRANCO                        
003100             SUBTRACT 1 FROM POS-SAIDA-WS                                 
003110         END-IF.                                                          
003120         WRITE REG-LIMPO.                                                 
003130     VARIA-LIMPEZA-122.                                                   
003140         MOVE LINHA-TRAB-CAR-WS (I-WS) TO CHAR-ATUAL-WS.                  
003150         IF (CHAR-ATUAL-WS IS ALFA-MINUSCULA) OR                          
003160            (CHAR-ATUAL-WS >= "0" AND                                     
003170             CHAR-ATUAL-WS <= "9")                                        
003180             ADD 1 TO POS-SAIDA-WS                                        
003190             MOVE CHAR-ATUAL-WS TO                                        
003200                  REG-LIMPO (POS-SAIDA-WS:1)                              
003210             MOVE "N" TO ULTIMO-BRANCO-WS                                 
003220         ELSE                                                             
003230             IF NOT ULTIMO-FOI-BRANCO                                     
003240                 ADD 1 TO POS-SAIDA-WS                                    
003250                 MOVE SPACE TO REG-LIMPO (POS-SAIDA-WS:1)                 
003260                 MOVE "S" TO ULTIMO-BRANCO-WS                             
003270             END-IF                                                       
003280         END-IF.                                                          
003290*                                                                         
003300*    GRAVACAO DOS EXTRATOS PARA O BIBCONS (CH-0168).                      
003310     GRAVAR-PALAVRAS-130.                                                 
003320         PERFORM GRAVAR-PALAVRA-LINHA-132 VARYING K-WS                    
003330                 FROM 1 BY 1 UNTIL K-WS > QTD-PALAVRAS-WS.                
003340         MOVE "T" TO PALTAB-TIPO.                                         
003350         MOVE MAX-PALAVRA-WS TO PALTAB-PALAVRA.                           
003360         MOVE MAX-CONTADOR-WS TO PALTAB-CONTADOR.                         
003370         MOVE TOTAL-PALAVRAS-WS TO PALTAB-TOTAL-GERAL.                    
003380         WRITE PALTAB-REG.                                                
003390     GRAVAR-PALAVRA-LINHA-132.                                            
003400         MOVE "D" TO PALTAB-TIPO.                                         
003410         MOVE TP-PALAVRA (K-WS) TO PALTAB-PALAVRA.                        
003420         MOVE TP-CONTADOR (K-WS) TO PALTAB-CONTADOR.                      
003430         MOVE ZERO TO PALTAB-TOTAL-GERAL.                                 
003440         WRITE PALTAB-REG.                                                
003450     GRAVAR-PARAGRAFOS-140.                                               
003460         PERFORM GRAVAR-PARAGRAFO-LINHA-142 VARYING K-WS                  
003470                 FROM 1 BY 1                                              
003480                 UNTIL K-WS > NUM-PARAGRAFO-WS.                           
003490     GRAVAR-PARAGRAFO-LINHA-142.                                          
003500         MOVE K-WS TO PARTAB-NUM.                                         
003510         MOVE TPR-PALAVRAS (K-WS) TO PARTAB-PALAVRAS.                     
003520         PERFORM COPIAR-LETRAS-144 VARYING LETRA-IDX-WS                   
003530                 FROM 1 BY 1 UNTIL LETRA-IDX-WS > 26.                     
003540         WRITE PARTAB-REG.                                                
003550     COPIAR-LETRAS-144.                                                   
003560         MOVE TPR-LETRA (K-WS LETRA-IDX-WS) TO                            
003570              PARTAB-LETRA-CONT (LETRA-IDX-WS).                           
003580     ENCERRAR-150.                                                        
003590         PERFORM GRAVAR-PALAVRAS-130.                                     
003600         PERFORM GRAVAR-PARAGRAFOS-140.                                   
003610         CLOSE ARQ-TEXTO ARQ-PALAVRAS ARQ-PARAGRAF ARQ-LIMPO.             
003620         DISPLAY "BIBCARGA - PALAVRAS: " QTD-PALAVRAS-WS.                 
003630         DISPLAY "BIBCARGA - PARRAFOS: " NUM-PARAGRAFO-WS.                
003640         STOP RUN.                                                        
