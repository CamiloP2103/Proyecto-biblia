000010     IDENTIFICATION DIVISION.                                             
000020     PROGRAM-ID. BIBCONS.                                                 
000030     AUTHOR. VERA LUCIA NUNES.                                            
000040     INSTALLATION. SETOR DE PROCESSAMENTO DE DADOS.                       
000050     DATE-WRITTEN. 02/1994.                                               
000060     DATE-COMPILED.                                                       
000070     SECURITY. USO INTERNO - ANALISE DE TEXTOS.                           
000080*                                                                         
000090*    LE O ARQUIVO DE CONSULTA, CARREGA OS EXTRATOS DE PALAVRAS            
000100*    E DE PARRAFOS DO BIBCARGA E MONTA O RELATORIO DE ANALISE.            
000110*                                                                         
000120*    HISTORICO DE ALTERACOES                                              
000130*    -----------------------                                              
000140*    02/1994 VLN CH-0080 VERSAO INICIAL DO PROGRAMA DE CONSULTA           
000150*    04/1994 RSF CH-0103 INCLUIDA OPCAO L (PALAVRAS POR LETRA)            
000160*    06/1994 RSF CH-0111 INCLUIDA OPCAO A (LISTAGEM COMPLETA)             
000170*    09/1994 VLN CH-0126 INCLUIDA OPCAO P (ANALISE DE PARRAFO)            
000180*    12/1994 VLN CH-0142 MENSAGEM QUANDO TABELA DE PALAVRAS VAZIA         
000190*    02/1995 MAB CH-0152 BUSCA BINARIA - FALTAVA TABELA VAZIA             
000200*    05/1995 VLN CH-0169 LEITURA DO REGISTRO TRAILER DO EXTRATO           
000210*    08/1995 RSF CH-0181 OPCAO P PASSOU A VALIDAR A LETRA TAMBEM          
000220*    10/1995 MAB CH-0190 PORCENTAGEM DA OPCAO P COM ARREDONDAMENTO        
000230*    01/1996 MAB CH-0204 CORRIGIDO ESTOURO DA TAB. PARRAFOS               
000240*    03/1997 RSF CH-0245 VALIDACAO DE STATUS NA ABERTURA                  
000250*    11/1997 MAB CH-0261 NOMES DE ARQUIVO PADRONIZADOS C/ BIBCARGA        
000260*    04/1998 VLN CH-0270 OPCAO INVALIDA PASSOU A CITAR O CODIGO           
000270*                        RECEBIDO NA LINHA DO RELATORIO                   
000280*    06/1998 VLN CH-0282 REVISAO ANO 2000 - SEM DATA, SEM AJUSTE          
000290*    02/1999 RSF CH-0299 REVISAO ANO 2000 CONFIRMADA - OK                 
000300*    08/2000 MAB CH-0306 REVISAO POS-VIRADA - NENHUM PROBLEMA             
000310*    09/2001 VLN CH-0320 LACOS DE CARGA E DE CONSULTA PASSARAM            
000320*                        A USAR GO TO                                     
000330*    11/2002 RSF CH-0333 MENSAGEM DE ERRO NA ABERTURA PASSOU A            
000340*                        CITAR OS TRES ARQUIVOS DE ENTRADA                
000350*    10/2003 RSF CH-0336 REVISADO LIMITE DA TAB. PARRAFOS -               
000360*                        ACOMPANHA O MESMO AJUSTE FEITO NO                
000370*                        BIBCARGA (CH-0335)                               
000380     ENVIRONMENT DIVISION.                                                
000390     CONFIGURATION SECTION.                                               
000400     SPECIAL-NAMES.                                                       
000410         C01 IS TOP-OF-FORM                                               
000420         CLASS ALFA-MINUSCULA IS "a" THRU "z".                            
000430     INPUT-OUTPUT SECTION.                                                
000440     FILE-CONTROL.                                                        
000450         SELECT ARQ-PALAVRAS ASSIGN TO PALAVRAS-EXT                       
000460         ORGANIZATION IS LINE SEQUENTIAL                                  
000470         FILE STATUS IS ESTADO-PALAV.                                     
000480         SELECT ARQ-PARAGRAF ASSIGN TO PARRAFOS-EXT                       
000490         ORGANIZATION IS LINE SEQUENTIAL                                  
000500         FILE STATUS IS ESTADO-PARAG.                                     
000510*    UM REGISTRO POR PERGUNTA, LIDO DO INICIO AO FIM.                     
000520         SELECT ARQ-CONSULTA ASSIGN TO CONSULTA-ENT                       
000530         ORGANIZATION IS LINE SEQUENTIAL                                  
000540         FILE STATUS IS ESTADO-CONS.                                      
000550         SELECT ARQ-RELATORIO ASSIGN TO RELATORIO-SAI                     
000560         ORGANIZATION IS LINE SEQUENTIAL                                  
000570         FILE STATUS IS ESTADO-RELA.                                      
000580     DATA DIVISION.                                                       
000590     FILE SECTION.                                                        
000600     FD  ARQ-PALAVRAS                                                     
000610         LABEL RECORD IS STANDARD                                         
000620         DATA RECORD IS PALTAB-REG.                                       
000630*    LAYOUT COMPARTILHADO COM O BIBCARGA (VER PALTAB.CPY).                
000640         COPY PALTAB.                                                     
000650     FD  ARQ-PARAGRAF                                                     
000660         LABEL RECORD IS STANDARD                                         
000670         DATA RECORD IS PARTAB-REG.                                       
000680*    LAYOUT COMPARTILHADO COM O BIBCARGA (VER PARTAB.CPY).                
000690         COPY PARTAB.                                                     
000700*    QRY-CODE DIZ QUAL DAS CINCO OPCOES (S/W/L/A/P) FOI PEDIDA.           
000710     FD  ARQ-CONSULTA                                                     
000720         LABEL RECORD IS STANDARD                                         
000730         DATA RECORD IS REG-CONSULTA.                                     
000740     01  REG-CONSULTA.                                                    
000750         05  QRY-CODE             PIC X(01).                              
000760             88  QRY-STATS            VALUE "S".                          
000770             88  QRY-PALAVRA          VALUE "W".                          
000780             88  QRY-LISTA-LETRA      VALUE "L".                          
000790             88  QRY-LISTA-TODAS      VALUE "A".                          
000800             88  QRY-PARRAFO          VALUE "P".                          
000810         05  QRY-WORD             PIC X(30).                              
000820         05  QRY-LETTER           PIC X(01).                              
000830         05  QRY-PARA-NUM         PIC 9(04).                              
000840         05  FILLER               PIC X(04).                              
000850     FD  ARQ-RELATORIO                                                    
000860         LABEL RECORD IS STANDARD                                         
000870         DATA RECORD IS RPT-LINE.                                         
000880     01  RPT-LINE                 PIC X(132).                             
000890     WORKING-STORAGE SECTION.                                             
000900*                                                                         
000910*    STATUS DOS ARQUIVOS, CONFERIDOS NA ABERTURA (CH-0245).               
000920     77  ESTADO-PALAV             PIC X(02).                              
000930     77  ESTADO-PARAG             PIC X(02).                              
000940     77  ESTADO-CONS              PIC X(02).                              
000950     77  ESTADO-RELA              PIC X(02).                              
000960*                                                                         
000970*    TABELAS CARREGADAS DO EXTRATO DO BIBCARGA (CH-0169).                 
000980     77  QTD-PALAVRAS-WS     PIC 9(05) COMP VALUE ZERO.                   
000990*    QUANTAS PALAVRAS DISTINTAS FORAM CARREGADAS                          
001000     77  NUM-PARAGRAFO-WS    PIC 9(04) COMP VALUE ZERO.                   
001010*    QUANTOS PARRAFOS FORAM CARREGADOS                                    
001020     77  MAX-CONTADOR-WS     PIC 9(07) COMP VALUE ZERO.                   
001030     77  MAX-PALAVRA-WS      PIC X(30)      VALUE SPACES.                 
001040*    CONTADOR E TEXTO DA PALAVRA MAIS REPETIDA, DO REGISTRO "T"           
001050     77  TOTAL-PALAVRAS-WS   PIC 9(07) COMP VALUE ZERO.                   
001060*    TOTAL GERAL DE PALAVRAS COM REPETICAO, VINDO DO                      
001070*    REGISTRO "T" (NAO E A SOMA DOS CONTADORES EM MEMORIA)                
001080*                                                                         
001090*    NORMALIZACAO DA PALAVRA DE CONSULTA (U1, REPETIDA AQUI).             
001100     01  TOKEN-BRUTO-REG-WS.                                              
001110         05  TOKEN-BRUTO-WS   PIC X(30) VALUE SPACES.                     
001120         05  FILLER           PIC X(02) VALUE SPACES.                     
001130     01  TOKEN-BRUTO-TAB-WS REDEFINES TOKEN-BRUTO-REG-WS.                 
001140         05  TOKEN-BRUTO-CAR-WS                                           
001150                 OCCURS 30 TIMES PIC X(01).                               
001160         05  FILLER           PIC X(02).                                  
001170     01  TOKEN-LIMPO-REG-WS.                                              
001180         05  TOKEN-LIMPO-WS   PIC X(30) VALUE SPACES.                     
001190         05  FILLER           PIC X(02) VALUE SPACES.                     
001200     01  TOKEN-LIMPO-TAB-WS REDEFINES TOKEN-LIMPO-REG-WS.                 
001210         05  TOKEN-LIMPO-CAR-WS                                           
001220                 OCCURS 30 TIMES PIC X(01).                               
001230         05  FILLER           PIC X(02).                                  
001240     77  TOKEN-TAM-WS        PIC 9(02) COMP VALUE ZERO.                   
001250     77  TOKEN-VALIDO-WS     PIC X(01)      VALUE "N".                    
001260         88  PALAVRA-VALIDA                 VALUE "S".                    
001270     77  I-WS                PIC 9(03) COMP VALUE ZERO.                   
001280     77  CHAR-ATUAL-WS       PIC X(01)      VALUE SPACE.                  
001290*                                                                         
001300*    LETRA DA CONSULTA (OPCOES L E P) JA EM MINUSCULO.                    
001310     77  LETRA-MINUSCULA-WS  PIC X(01)      VALUE SPACE.                  
001320*                                                                         
001330*    BUSCA BINARIA NA TABELA DE PALAVRAS (U2) -- REPETIDA DO              
001340*    BIBCARGA, SEM A PARTE DE INSERCAO.                                   
001350     77  BAIXO-WS            PIC 9(05) COMP VALUE ZERO.                   
001360     77  ALTO-WS             PIC 9(05) COMP VALUE ZERO.                   
001370     77  MEIO-WS             PIC 9(05) COMP VALUE ZERO.                   
001380     77  POS-ATUAL-WS        PIC 9(05) COMP VALUE ZERO.                   
001390     77  ACHOU-PALAVRA-WS    PIC X(01)      VALUE "N".                    
001400         88  PALAVRA-ACHADA                 VALUE "S".                    
001410     77  K-WS                PIC 9(05) COMP VALUE ZERO.                   
001420     77  LETRA-IDX-WS        PIC 9(02) COMP VALUE ZERO.                   
001430*    INDICE (1 A 26) DA LETRA NA TABELA DE CONTAGEM POR                   
001440*    PARRAFO E NAS TABELAS DE CAIXA DO NORMAL.CPY                         
001450     77  ACHADOS-LETRA-WS    PIC 9(05) COMP VALUE ZERO.                   
001460*    TOTAL DE CONTROLE DA OPCAO L, ZERADO A CADA CONSULTA                 
001470*                                                                         
001480*    PORCENTAGEM DA OPCAO P (CH-0190), REDEFINIDA EM PARTE                
001490*    INTEIRA E DECIMAL PARA MONTAR A LINHA DO RELATORIO.                  
001500     01  PERCENTUAL-CMP-WS.                                               
001510         05  PERCENTUAL-WS        PIC 9(03)V99.                           
001520         05  FILLER               PIC X(02) VALUE SPACES.                 
001530     01  PERCENTUAL-EDIT-WS REDEFINES PERCENTUAL-CMP-WS.                  
001540         05  PERCENTUAL-INT-WS    PIC 9(03).                              
001550         05  PERCENTUAL-DEC-WS    PIC 99.                                 
001560         05  FILLER               PIC X(02).                              
001570         COPY NORMAL.                                                     
001580*                                                                         
001590*    TABELAS EM MEMORIA -- COPIA FIEL DOS EXTRATOS DO BIBCARGA.           
001600     01  TAB-PALAVRAS-WS.                                                 
001610         05  TAB-PAL-ENT      OCCURS 20000 TIMES.                         
001620*            MESMO LIMITE DE 20000 PALAVRAS DO BIBCARGA                   
001630             10  TP-PALAVRA   PIC X(30).                                  
001640             10  TP-CONTADOR  PIC 9(07) COMP.                             
001650         05  FILLER           PIC X(01).                                  
001660     01  TAB-PARAGRAFOS-WS.                                               
001670         05  TAB-PAR-ENT      OCCURS 9999 TIMES.                          
001680*            LIMITE DE 9999 PARRAFOS (CH-0335)                            
001690             10  TPR-PALAVRAS PIC 9(06) COMP.                             
001700             10  TPR-LETRA    OCCURS 26 TIMES                             
001710                               PIC 9(04) COMP.                            
001720*            CONTAGEM POR LETRA INICIAL (A=1 ... Z=26)                    
001730         05  FILLER           PIC X(01).                                  
001740*                                                                         
001750*    LINHA DE IMPRESSAO E CAMPOS EDIT (TIRAM ZERO A ESQUERDA).            
001760     77  LINHA-RELAT-WS           PIC X(132) VALUE SPACES.                
001770     77  EDIT-7-WS                PIC ZZZZZZ9.                            
001780     77  EDIT-5-WS                PIC ZZZZ9.                              
001790     77  EDIT-4-WS                PIC ZZZ9.                               
001800     PROCEDURE DIVISION.                                                  
001810*                                                                         
001820*    FLUXO PRINCIPAL (CH-0320) -- LACOS DE CARGA-030/040 E DE             
001830*    CONSULTA-010 POR GO TO ATE ENCERRAR-900.                             
001840     INICIO-010.                                                          
001850         OPEN INPUT ARQ-PALAVRAS.                                         
001860         OPEN INPUT ARQ-PARAGRAF.                                         
001870         OPEN INPUT ARQ-CONSULTA.                                         
001880         OPEN OUTPUT ARQ-RELATORIO.                                       
001890*    CH-0245 / CH-0333 -- SE ALGUM ARQUIVO DE ENTRADA NAO                 
001900*    ABRIR CERTO (TIPICAMENTE PORQUE O BIBCARGA AINDA NAO                 
001910*    RODOU), AVISA E PARA NA HORA.                                        
001920         IF ESTADO-PALAV NOT = "00" OR                                    
001930            ESTADO-PARAG NOT = "00" OR                                    
001940            ESTADO-CONS NOT = "00"                                        
001950             DISPLAY "BIBCONS - ERRO NA ABERTURA -- PALAVRAS/"            
001960             DISPLAY "PARRAFOS/CONSULTA (CONFERIR SE O "                  
001970             DISPLAY "BIBCARGA JA RODOU)"                                 
001980             STOP RUN                                                     
001990         END-IF.                                                          
002000         READ ARQ-PALAVRAS                                                
002010             AT END                                                       
002020                 GO TO ABRIR-PARAGRAFOS-035                               
002030         END-READ.                                                        
002040*                                                                         
002050*    O REGISTRO "T" TRAZ A PALAVRA MAIS REPETIDA (CH-0169);               
002060*    O "D" COPIA A PALAVRA E O CONTADOR PARA A TABELA.                    
002070     CARREGAR-PALAVRAS-030.                                               
002080         IF PALTAB-FINAL                                                  
002090             MOVE PALTAB-PALAVRA TO MAX-PALAVRA-WS                        
002100             MOVE PALTAB-CONTADOR TO MAX-CONTADOR-WS                      
002110             MOVE PALTAB-TOTAL-GERAL TO TOTAL-PALAVRAS-WS                 
002120         ELSE                                                             
002130             ADD 1 TO QTD-PALAVRAS-WS                                     
002140             MOVE PALTAB-PALAVRA TO                                       
002150                  TP-PALAVRA (QTD-PALAVRAS-WS)                            
002160             MOVE PALTAB-CONTADOR TO                                      
002170                  TP-CONTADOR (QTD-PALAVRAS-WS)                           
002180         END-IF.                                                          
002190         READ ARQ-PALAVRAS                                                
002200             AT END                                                       
002210                 GO TO ABRIR-PARAGRAFOS-035                               
002220         END-READ.                                                        
002230         GO TO CARREGAR-PALAVRAS-030.                                     
002240     ABRIR-PARAGRAFOS-035.                                                
002250         READ ARQ-PARAGRAF                                                
002260             AT END                                                       
002270                 GO TO LER-CONSULTA-050                                   
002280         END-READ.                                                        
002290*                                                                         
002300*    CARGA DO EXTRATO DE PARRAFOS, USADA DEPOIS PELA OPCAO P.             
002310     CARREGAR-PARAGRAFOS-040.                                             
002320         ADD 1 TO NUM-PARAGRAFO-WS.                                       
002330         MOVE PARTAB-PALAVRAS TO                                          
002340              TPR-PALAVRAS (NUM-PARAGRAFO-WS).                            
002350*    COPIA AS 26 CONTAGENS POR LETRA UMA A UMA.                           
002360         PERFORM COPIAR-LETRAS-042 VARYING LETRA-IDX-WS                   
002370                 FROM 1 BY 1 UNTIL LETRA-IDX-WS > 26.                     
002380         READ ARQ-PARAGRAF                                                
002390             AT END                                                       
002400                 GO TO LER-CONSULTA-050                                   
002410         END-READ.                                                        
002420         GO TO CARREGAR-PARAGRAFOS-040.                                   
002430     COPIAR-LETRAS-042.                                                   
002440         MOVE PARTAB-LETRA-CONT (LETRA-IDX-WS) TO                         
002450              TPR-LETRA (NUM-PARAGRAFO-WS LETRA-IDX-WS).                  
002460     LER-CONSULTA-050.                                                    
002470         READ ARQ-CONSULTA                                                
002480             AT END                                                       
002490                 GO TO ENCERRAR-900                                       
002500         END-READ.                                                        
002510*                                                                         
002520*    DESPACHO DA CONSULTA (U3) -- EVALUATE PELO CODIGO DE                 
002530*    OPERACAO; PROCESSA, LE A PROXIMA E VOLTA PELO GO TO.                 
002540     CONSULTA-010.                                                        
002550         EVALUATE TRUE                                                    
002560             WHEN QRY-STATS                                               
002570                 PERFORM OPCAO-S-STATS                                    
002580             WHEN QRY-PALAVRA                                             
002590                 PERFORM OPCAO-W-PALAVRA                                  
002600             WHEN QRY-LISTA-LETRA                                         
002610                 PERFORM OPCAO-L-LISTA                                    
002620             WHEN QRY-LISTA-TODAS                                         
002630                 PERFORM OPCAO-A-TODAS                                    
002640             WHEN QRY-PARRAFO                                             
002650                 PERFORM OPCAO-P-PARAGRAFO                                
002660             WHEN OTHER                                                   
002670                 PERFORM OPCAO-INVALIDA                                   
002680         END-EVALUATE.                                                    
002690*    LE A PROXIMA CONSULTA; NO FIM VAI PARA O ENCERRAMENTO.               
002700         READ ARQ-CONSULTA                                                
002710             AT END                                                       
002720                 GO TO ENCERRAR-900                                       
002730         END-READ.                                                        
002740         GO TO CONSULTA-010.                                              
002750*                                                                         
002760*    OPCAO S - ESTATISTICAS GERAIS (U3): PALAVRAS COM                     
002770*    REPETICAO, PALAVRAS UNICAS, A MAIS REPETIDA E O TOTAL                
002780*    DE PARRAFOS.  TABELA VAZIA (CH-0142) SO AVISA.                       
002790     OPCAO-S-STATS.                                                       
002800         MOVE SPACES TO LINHA-RELAT-WS.                                   
002810         STRING "***** ESTADISTICAS GENERALES *****"                      
002820             DELIMITED BY SIZE INTO LINHA-RELAT-WS.                       
002830         MOVE LINHA-RELAT-WS TO RPT-LINE.                                 
002840         WRITE RPT-LINE.                                                  
002850         IF QTD-PALAVRAS-WS = ZERO                                        
002860             MOVE SPACES TO LINHA-RELAT-WS                                
002870             STRING "NO SE PROCESARON PALABRAS"                           
002880                 DELIMITED BY SIZE INTO LINHA-RELAT-WS                    
002890             MOVE LINHA-RELAT-WS TO RPT-LINE                              
002900             WRITE RPT-LINE                                               
002910         ELSE                                                             
002920             MOVE TOTAL-PALAVRAS-WS TO EDIT-7-WS                          
002930             MOVE SPACES TO LINHA-RELAT-WS                                
002940             STRING "TOTAL DE PALABRAS: " EDIT-7-WS                       
002950                 DELIMITED BY SIZE INTO LINHA-RELAT-WS                    
002960             MOVE LINHA-RELAT-WS TO RPT-LINE                              
002970             WRITE RPT-LINE                                               
002980             MOVE QTD-PALAVRAS-WS TO EDIT-5-WS                            
002990             MOVE SPACES TO LINHA-RELAT-WS                                
003000             STRING "PALABRAS UNICAS: " EDIT-5-WS                         
003010                 DELIMITED BY SIZE INTO LINHA-RELAT-WS                    
003020             MOVE LINHA-RELAT-WS TO RPT-LINE                              
003030             WRITE RPT-LINE                                               
003040             MOVE MAX-CONTADOR-WS TO EDIT-7-WS                            
003050             MOVE SPACES TO LINHA-RELAT-WS                                
003060             STRING "PALABRA MAS REPETIDA: "                              
003070                 MAX-PALAVRA-WS DELIMITED BY SPACE                        
003080                 " (" DELIMITED BY SIZE                                   
003090                 EDIT-7-WS DELIMITED BY SIZE                              
003100                 " REPETICIONES)" DELIMITED BY SIZE                       
003110                 INTO LINHA-RELAT-WS                                      
003120             MOVE LINHA-RELAT-WS TO RPT-LINE                              
003130             WRITE RPT-LINE                                               
003140         END-IF.                                                          
003150         MOVE NUM-PARAGRAFO-WS TO EDIT-4-WS.                              
003160         MOVE SPACES TO LINHA-RELAT-WS.                                   
003170         STRING "TOTAL DE PARRAFOS: " EDIT-4-WS                           
003180             DELIMITED BY SIZE INTO LINHA-RELAT-WS.                       
003190         MOVE LINHA-RELAT-WS TO RPT-LINE.                                 
003200         WRITE RPT-LINE.                                                  
003210*                                                                         
003220*    OPCAO W - BUSCA DE UMA PALAVRA (U1 / U3) -- NORMALIZA A              
003230*    PALAVRA PEDIDA COMO O BIBCARGA NORMALIZOU NA CARGA.                  
003240     OPCAO-W-PALAVRA.                                                     
003250         MOVE SPACES TO LINHA-RELAT-WS.                                   
003260         STRING "***** BUSQUEDA DE PALABRA *****"                         
003270             DELIMITED BY SIZE INTO LINHA-RELAT-WS.                       
003280         MOVE LINHA-RELAT-WS TO RPT-LINE.                                 
003290         WRITE RPT-LINE.                                                  
003300         MOVE QRY-WORD TO TOKEN-BRUTO-WS.                                 
003310         PERFORM NORMALIZAR-PALAVRA-060.                                  
003320         PERFORM LOCALIZAR-PALAVRA-080.                                   
003330*    ZERO REPETICOES QUANDO A PALAVRA NAO CONSTA NA TABELA.               
003340         IF PALAVRA-ACHADA                                                
003350             MOVE TP-CONTADOR (POS-ATUAL-WS) TO EDIT-7-WS                 
003360         ELSE                                                             
003370             MOVE ZERO TO EDIT-7-WS                                       
003380         END-IF.                                                          
003390         MOVE SPACES TO LINHA-RELAT-WS.                                   
003400         STRING "LA PALABRA '" DELIMITED BY SIZE                          
003410             TOKEN-LIMPO-WS DELIMITED BY SPACE                            
003420             "' APARECE " DELIMITED BY SIZE                               
003430             EDIT-7-WS DELIMITED BY SIZE                                  
003440             " VECES" DELIMITED BY SIZE                                   
003450             INTO LINHA-RELAT-WS.                                         
003460         MOVE LINHA-RELAT-WS TO RPT-LINE.                                 
003470         WRITE RPT-LINE.                                                  
003480*                                                                         
003490*    OPCAO L - PALAVRAS QUE COMECAM COM UMA LETRA (U3) -- SE              
003500*    A LETRA PEDIDA NAO FOR ALFABETICA, DEVOLVE ERRO SEM                  
003510*    VARRER A TABELA.                                                     
003520     OPCAO-L-LISTA.                                                       
003530         IF QRY-LETTER IS NOT ALFA-MINUSCULA AND                          
003540            (QRY-LETTER < "A" OR QRY-LETTER > "Z")                        
003550             MOVE SPACES TO LINHA-RELAT-WS                                
003560             STRING "LETRA INVALIDA NA CONSULTA"                          
003570                 DELIMITED BY SIZE INTO LINHA-RELAT-WS                    
003580             MOVE LINHA-RELAT-WS TO RPT-LINE                              
003590             WRITE RPT-LINE                                               
003600         ELSE                                                             
003610             MOVE QRY-LETTER TO LETRA-MINUSCULA-WS                        
003620             INSPECT LETRA-MINUSCULA-WS CONVERTING                        
003630                     TAB-LETRAS-MAI-CPY TO TAB-LETRAS-MIN-CPY             
003640             MOVE SPACES TO LINHA-RELAT-WS                                
003650             STRING "PALABRAS QUE EMPIEZAN CON '"                         
003660                 DELIMITED BY SIZE                                        
003670                 LETRA-MINUSCULA-WS DELIMITED BY SIZE                     
003680                 "'" DELIMITED BY SIZE                                    
003690                 INTO LINHA-RELAT-WS                                      
003700             MOVE LINHA-RELAT-WS TO RPT-LINE                              
003710             WRITE RPT-LINE                                               
003720             MOVE ZERO TO ACHADOS-LETRA-WS                                
003730             PERFORM LISTA-LETRA-062 VARYING K-WS FROM 1                  
003740                     BY 1 UNTIL K-WS > QTD-PALAVRAS-WS                    
003750             IF ACHADOS-LETRA-WS = ZERO                                   
003760                 MOVE SPACES TO LINHA-RELAT-WS                            
003770                 STRING "NO SE ENCONTRARON PALABRAS"                      
003780                     DELIMITED BY SIZE INTO LINHA-RELAT-WS                
003790                 MOVE LINHA-RELAT-WS TO RPT-LINE                          
003800                 WRITE RPT-LINE                                           
003810             ELSE                                                         
003820                 MOVE ACHADOS-LETRA-WS TO EDIT-5-WS                       
003830                 MOVE SPACES TO LINHA-RELAT-WS                            
003840                 STRING "TOTAL ENCONTRADAS: " EDIT-5-WS                   
003850                     DELIMITED BY SIZE INTO LINHA-RELAT-WS                
003860                 MOVE LINHA-RELAT-WS TO RPT-LINE                          
003870                 WRITE RPT-LINE                                           
003880             END-IF                                                       
003890         END-IF.                                                          
003900     LISTA-LETRA-062.                                                     
003910         IF TP-PALAVRA (K-WS) (1:1) = LETRA-MINUSCULA-WS                  
003920             ADD 1 TO ACHADOS-LETRA-WS                                    
003930             MOVE TP-CONTADOR (K-WS) TO EDIT-7-WS                         
003940             MOVE SPACES TO LINHA-RELAT-WS                                
003950             STRING "- " DELIMITED BY SIZE                                
003960                 TP-PALAVRA (K-WS) DELIMITED BY SPACE                     
003970                 " (" DELIMITED BY SIZE                                   
003980                 EDIT-7-WS DELIMITED BY SIZE                              
003990                 " REPETICIONES)" DELIMITED BY SIZE                       
004000                 INTO LINHA-RELAT-WS                                      
004010             MOVE LINHA-RELAT-WS TO RPT-LINE                              
004020             WRITE RPT-LINE                                               
004030         END-IF.                                                          
004040*                                                                         
004050*    OPCAO A - LISTAGEM COMPLETA (U3) -- JA VEM EM ORDEM                  
004060*    ALFABETICA, NAO PRECISA ORDENAR DE NOVO.                             
004070     OPCAO-A-TODAS.                                                       
004080         MOVE SPACES TO LINHA-RELAT-WS.                                   
004090         STRING "***** LISTADO COMPLETO DE PALABRAS *****"                
004100             DELIMITED BY SIZE INTO LINHA-RELAT-WS.                       
004110         MOVE LINHA-RELAT-WS TO RPT-LINE.                                 
004120         WRITE RPT-LINE.                                                  
004130         PERFORM LISTA-TODAS-064 VARYING K-WS FROM 1 BY 1                 
004140                 UNTIL K-WS > QTD-PALAVRAS-WS.                            
004150         MOVE QTD-PALAVRAS-WS TO EDIT-5-WS.                               
004160         MOVE SPACES TO LINHA-RELAT-WS.                                   
004170         STRING "TOTAL PALABRAS UNICAS: " EDIT-5-WS                       
004180             DELIMITED BY SIZE INTO LINHA-RELAT-WS.                       
004190         MOVE LINHA-RELAT-WS TO RPT-LINE.                                 
004200         WRITE RPT-LINE.                                                  
004210     LISTA-TODAS-064.                                                     
004220         MOVE TP-CONTADOR (K-WS) TO EDIT-7-WS.                            
004230         MOVE SPACES TO LINHA-RELAT-WS.                                   
004240         STRING TP-PALAVRA (K-WS) (1:15) DELIMITED BY SIZE                
004250             EDIT-7-WS DELIMITED BY SIZE                                  
004260             INTO LINHA-RELAT-WS.                                         
004270         MOVE LINHA-RELAT-WS TO RPT-LINE.                                 
004280         WRITE RPT-LINE.                                                  
004290*                                                                         
004300*    OPCAO P - ANALISE DE PARRAFO POR LETRA (U5 / CH-0181 /               
004310*    CH-0190) -- VALIDA O PARRAFO E SO DEPOIS A LETRA.                    
004320     OPCAO-P-PARAGRAFO.                                                   
004330         IF QRY-PARA-NUM < 1 OR                                           
004340            QRY-PARA-NUM > NUM-PARAGRAFO-WS                               
004350             MOVE SPACES TO LINHA-RELAT-WS                                
004360             STRING "PARRAFO INVALIDO"                                    
004370                 DELIMITED BY SIZE INTO LINHA-RELAT-WS                    
004380             MOVE LINHA-RELAT-WS TO RPT-LINE                              
004390             WRITE RPT-LINE                                               
004400         ELSE                                                             
004410             IF QRY-LETTER IS NOT ALFA-MINUSCULA AND                      
004420                (QRY-LETTER < "A" OR QRY-LETTER > "Z")                    
004430                 MOVE SPACES TO LINHA-RELAT-WS                            
004440                 STRING "LETRA INVALIDA NA CONSULTA"                      
004450                     DELIMITED BY SIZE INTO LINHA-RELAT-WS                
004460                 MOVE LINHA-RELAT-WS TO RPT-LINE                          
004470                 WRITE RPT-LINE                                           
004480             ELSE                                                         
004490                 PERFORM ANALISA-PARAGRAFO-066                            
004500             END-IF                                                       
004510         END-IF.                                                          
004520     ANALISA-PARAGRAFO-066.                                               
004530         MOVE QRY-LETTER TO LETRA-MINUSCULA-WS.                           
004540         INSPECT LETRA-MINUSCULA-WS CONVERTING                            
004550                 TAB-LETRAS-MAI-CPY TO TAB-LETRAS-MIN-CPY.                
004560*    ACHA A POSICAO (1 A 26) DA LETRA EM TPR-LETRA.                       
004570         PERFORM ACHAR-LETRA-076 VARYING LETRA-IDX-WS                     
004580                 FROM 1 BY 1 UNTIL                                        
004590                 TAB-LETRAS-MIN-CPY (LETRA-IDX-WS:1) =                    
004600                 LETRA-MINUSCULA-WS.                                      
004610*    CH-0190 -- PARRAFO SEM PALAVRA VALIDA DA PORCENTAGEM                 
004620*    ZERO SEM ENTRAR NA DIVISAO.                                          
004630         IF TPR-PALAVRAS (QRY-PARA-NUM) = ZERO                            
004640             MOVE ZERO TO PERCENTUAL-WS                                   
004650         ELSE                                                             
004660             COMPUTE PERCENTUAL-WS ROUNDED =                              
004670                 TPR-LETRA (QRY-PARA-NUM LETRA-IDX-WS) * 100              
004680                 / TPR-PALAVRAS (QRY-PARA-NUM)                            
004690         END-IF.                                                          
004700         MOVE QRY-PARA-NUM TO EDIT-4-WS.                                  
004710         MOVE TPR-PALAVRAS (QRY-PARA-NUM) TO EDIT-5-WS.                   
004720         MOVE SPACES TO LINHA-RELAT-WS.                                   
004730         STRING "PARRAFO " DELIMITED BY SIZE                              
004740             EDIT-4-WS DELIMITED BY SIZE                                  
004750             " - PALABRAS: " DELIMITED BY SIZE                            
004760             EDIT-5-WS DELIMITED BY SIZE                                  
004770             INTO LINHA-RELAT-WS.                                         
004780         MOVE LINHA-RELAT-WS TO RPT-LINE.                                 
004790         WRITE RPT-LINE.                                                  
004800         MOVE TPR-LETRA (QRY-PARA-NUM LETRA-IDX-WS)                       
004810             TO EDIT-5-WS.                                                
004820         MOVE SPACES TO LINHA-RELAT-WS.                                   
004830         STRING "COMIENZAN CON '" DELIMITED BY SIZE                       
004840             LETRA-MINUSCULA-WS DELIMITED BY SIZE                         
004850             "': " DELIMITED BY SIZE                                      
004860             EDIT-5-WS DELIMITED BY SIZE                                  
004870             " (" DELIMITED BY SIZE                                       
004880             PERCENTUAL-INT-WS DELIMITED BY SIZE                          
004890             "." DELIMITED BY SIZE                                        
004900             PERCENTUAL-DEC-WS DELIMITED BY SIZE                          
004910             "%)" DELIMITED BY SIZE                                       
004920             INTO LINHA-RELAT-WS.                                         
004930         MOVE LINHA-RELAT-WS TO RPT-LINE.                                 
004940         WRITE RPT-LINE.                                                  
004950     ACHAR-LETRA-076.                                                     
004960         CONTINUE.                                                        
004970*                                                                         
004980*    OPCAO INVALIDA (CH-0270 -- A LINHA CITA O CODIGO RECEBIDO            
004990*    EM QRY-CODE).                                                        
005000     OPCAO-INVALIDA.                                                      
005010         MOVE SPACES TO LINHA-RELAT-WS.                                   
005020         STRING "OPCION INVALIDA: '" DELIMITED BY SIZE                    
005030             QRY-CODE DELIMITED BY SIZE                                   
005040             "'" DELIMITED BY SIZE                                        
005050             INTO LINHA-RELAT-WS.                                         
005060         MOVE LINHA-RELAT-WS TO RPT-LINE.                                 
005070         WRITE RPT-LINE.                                                  
005080*                                                                         
005090*    U1 - NORMALIZADOR / VALIDADOR DE PALAVRA (REPETIDO DO                
005100*    BIBCARGA -- SO O LAYOUT E COMPARTILHADO).                            
005110     NORMALIZAR-PALAVRA-060.                                              
005120         MOVE SPACES TO TOKEN-LIMPO-WS.                                   
005130         MOVE ZERO TO TOKEN-TAM-WS.                                       
005140         MOVE "N" TO TOKEN-VALIDO-WS.                                     
005150         INSPECT TOKEN-BRUTO-WS CONVERTING                                
005160                 TAB-LETRAS-MAI-CPY TO TAB-LETRAS-MIN-CPY.                
005170         INSPECT TOKEN-BRUTO-WS CONVERTING                                
005180                 TAB-ACENTOS-CPY TO TAB-SEMACENTO-CPY.                    
005190*    SO O QUE FOR LETRA a-z SOBREVIVE NA PALAVRA LIMPA.                   
005200         PERFORM VARIA-CARACTER-065 VARYING I-WS                          
005210                 FROM 1 BY 1 UNTIL I-WS > 30.                             
005220     VARIA-CARACTER-065.                                                  
005230         MOVE TOKEN-BRUTO-CAR-WS (I-WS) TO CHAR-ATUAL-WS.                 
005240         IF CHAR-ATUAL-WS IS ALFA-MINUSCULA                               
005250             ADD 1 TO TOKEN-TAM-WS                                        
005260             MOVE CHAR-ATUAL-WS TO                                        
005270                  TOKEN-LIMPO-CAR-WS (TOKEN-TAM-WS)                       
005280             MOVE "S" TO TOKEN-VALIDO-WS                                  
005290         END-IF.                                                          
005300*                                                                         
005310*    U2 - BUSCA BINARIA NA TABELA DE PALAVRAS (REPETIDA DO                
005320*    BIBCARGA, SEM A PARTE DE INSERCAO).                                  
005330     LOCALIZAR-PALAVRA-080.                                               
005340         MOVE 1 TO BAIXO-WS.                                              
005350         MOVE QTD-PALAVRAS-WS TO ALTO-WS.                                 
005360         MOVE "N" TO ACHOU-PALAVRA-WS.                                    
005370         PERFORM BUSCA-LOOP-085                                           
005380                 UNTIL BAIXO-WS > ALTO-WS OR                              
005390                 PALAVRA-ACHADA.                                          
005400     BUSCA-LOOP-085.                                                      
005410         COMPUTE MEIO-WS = (BAIXO-WS + ALTO-WS) / 2.                      
005420         IF TP-PALAVRA (MEIO-WS) = TOKEN-LIMPO-WS                         
005430             MOVE "S" TO ACHOU-PALAVRA-WS                                 
005440             MOVE MEIO-WS TO POS-ATUAL-WS                                 
005450         ELSE                                                             
005460             IF TP-PALAVRA (MEIO-WS) < TOKEN-LIMPO-WS                     
005470                 COMPUTE BAIXO-WS = MEIO-WS + 1                           
005480             ELSE                                                         
005490                 COMPUTE ALTO-WS = MEIO-WS - 1                            
005500             END-IF                                                       
005510         END-IF.                                                          
005520     ENCERRAR-900.                                                        
005530         CLOSE ARQ-PALAVRAS ARQ-PARAGRAF ARQ-CONSULTA                     
005540               ARQ-RELATORIO.                                             
005550         DISPLAY "BIBCONS - CONSULTA ENCERRADA".                          
005560         STOP RUN.                                                        
